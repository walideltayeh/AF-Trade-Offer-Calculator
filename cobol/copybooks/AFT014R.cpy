000100*================================================================*
000200*    MODULO......: Tabela de Ofertas e Investimento Al Fakher
000300*    OBJETIVO ...: Rotinas arquivo de relatorio (abrir/gravar/
000400*                  fechar)
000500*================================================================*
000600 7411-ABRIR-ARQ-RELATO-OUTPUT    SECTION.
000700*----------------------------------------------------------------*
000800
000900     OPEN OUTPUT REPORT-FILE.
001000
001100*----------------------------------------------------------------*
001200 7411-99-FIM.                    EXIT.
001300*----------------------------------------------------------------*
001400
001500*----------------------------------------------------------------*
001600 7490-FECHAR-ARQ-RELATO          SECTION.
001700*----------------------------------------------------------------*
001800
001900     CLOSE REPORT-FILE.
002000
002100*----------------------------------------------------------------*
002200 7490-99-FIM.                    EXIT.
002300*----------------------------------------------------------------*
