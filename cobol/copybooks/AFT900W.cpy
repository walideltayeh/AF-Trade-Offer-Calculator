000100*================================================================*
000200*    MODULO......: Tabela de Ofertas e Investimento Al Fakher
000300*    AUTHOR......: Leo Ribeiro e Silva Santos
000400*    DATA........: 18/12/2019
000500*    OBJETIVO ...: Constantes do motor de brindes e investimento
000600*----------------------------------------------------------------*
000700*    2024-02-06 LRS  TK-4410 Copybook antes continha os campos
000800*                    de validacao de CPF/CNPJ do cadastro de
000900*                    clientes; reaproveitado para as tabelas de
001000*                    niveis, custos de brinde e master-case do
001100*                    motor de ofertas Al Fakher.
001200*    2024-02-19 LRS  TK-4433 Incluidos os tetos de ROI (U7) ao
001300*                    lado das metas de ROI (U2/U3) na mesma
001400*                    tabela de niveis.
001500*================================================================*
001600
001700*----------------------------------------------------------------*
001800* Tabela de niveis (SILVER/GOLD/DIAMOND/PLATINUM) -- meta de ROI
001900* (U2/U3), teto de ROI para ajuste de brinde customizado (U7) e
002000* peso minimo em gramas para qualificar ao nivel (U2).
002100* Os campos sao declarados nominalmente e depois re-vistos como
002200* tabela indexada (REDEFINES) para a busca em 5200-DETERMINAR-
002300* NIVEL e 5700-AJUSTAR-ROI-BRINDES.
002400*----------------------------------------------------------------*
002500 01  W-NIVEIS-NOMINAL.
002600     05  W-NIV-1-NOME            PIC X(08) VALUE "SILVER  ".
002700     05  W-NIV-1-PESO-MIN        PIC 9(09) VALUE 0.
002800     05  W-NIV-1-ROI-META        PIC 9(03)V99 VALUE 5.00.
002900     05  W-NIV-1-ROI-TETO        PIC 9(03)V99 VALUE 13.00.
003000     05  W-NIV-2-NOME            PIC X(08) VALUE "GOLD    ".
003100     05  W-NIV-2-PESO-MIN        PIC 9(09) VALUE 66050.
003200     05  W-NIV-2-ROI-META        PIC 9(03)V99 VALUE 7.00.
003300     05  W-NIV-2-ROI-TETO        PIC 9(03)V99 VALUE 14.50.
003400     05  W-NIV-3-NOME            PIC X(08) VALUE "DIAMOND ".
003500     05  W-NIV-3-PESO-MIN        PIC 9(09) VALUE 126050.
003600     05  W-NIV-3-ROI-META        PIC 9(03)V99 VALUE 9.00.
003700     05  W-NIV-3-ROI-TETO        PIC 9(03)V99 VALUE 16.00.
003800     05  W-NIV-4-NOME            PIC X(08) VALUE "PLATINUM".
003900     05  W-NIV-4-PESO-MIN        PIC 9(09) VALUE 246050.
004000     05  W-NIV-4-ROI-META        PIC 9(03)V99 VALUE 13.00.
004100     05  W-NIV-4-ROI-TETO        PIC 9(03)V99 VALUE 18.00.
004200
004300 01  W-NIVEIS REDEFINES W-NIVEIS-NOMINAL.
004400     05  W-NIV                   OCCURS 4 TIMES
004500                                  INDEXED BY W-IX-NIVEL.
004600         10  W-NIV-NOME           PIC X(08).
004700         10  W-NIV-PESO-MIN       PIC 9(09).
004800         10  W-NIV-ROI-META       PIC 9(03)V99.
004900         10  W-NIV-ROI-TETO       PIC 9(03)V99.
005000
005100*----------------------------------------------------------------*
005200* Custos unitarios de brinde (constantes U4/U6/U7/U8)
005300*----------------------------------------------------------------*
005400 01  W-CUSTOS-BRINDE.
005500     05  W-CUSTO-PACK-FOC        PIC 9(05)V99 VALUE 38.00.
005600     05  W-CUSTO-HOOKAH          PIC 9(05)V99 VALUE 400.00.
005700     05  W-CUSTO-AF-POINT        PIC 9(05)V99 VALUE 1.00.
005800     05  FILLER                  PIC X(04) VALUE SPACES.
005900
006000*----------------------------------------------------------------*
006100* Tabela master-case (U9) -- preco por MC, pacotes por MC e
006200* gramas por pacote, por tamanho (50G/250G/1KG). Mesma tecnica
006300* de campos nominais + REDEFINES em tabela indexada usada acima.
006400*----------------------------------------------------------------*
006500 01  W-MC-NOMINAL.
006600     05  W-MC-1-PRECO            PIC 9(07)V99 VALUE 3936.00.
006700     05  W-MC-1-PACOTES          PIC 9(05)    VALUE 120.
006800     05  W-MC-1-GRAMAS-PACOTE    PIC 9(05)    VALUE 50.
006900     05  W-MC-2-PRECO            PIC 9(07)V99 VALUE 4243.50.
007000     05  W-MC-2-PACOTES          PIC 9(05)    VALUE 24.
007100     05  W-MC-2-GRAMAS-PACOTE    PIC 9(05)    VALUE 250.
007200     05  W-MC-3-PRECO            PIC 9(07)V99 VALUE 3833.00.
007300     05  W-MC-3-PACOTES          PIC 9(05)    VALUE 6.
007400     05  W-MC-3-GRAMAS-PACOTE    PIC 9(05)    VALUE 1000.
007500
007600 01  W-MC-TABELA REDEFINES W-MC-NOMINAL.
007700     05  W-MC                    OCCURS 3 TIMES
007800                                  INDEXED BY W-IX-TAMANHO.
007900         10  W-MC-PRECO           PIC 9(07)V99.
008000         10  W-MC-PACOTES         PIC 9(05).
008100         10  W-MC-GRAMAS-PACOTE   PIC 9(05).
