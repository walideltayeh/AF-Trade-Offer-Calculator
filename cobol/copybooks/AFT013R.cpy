000100*================================================================*
000200*    MODULO......: Tabela de Ofertas e Investimento Al Fakher
000300*    OBJETIVO ...: Rotinas arquivo de oferta (abrir/gravar/fechar)
000400*================================================================*
000500 7311-ABRIR-ARQ-OFERTA-OUTPUT    SECTION.
000600*----------------------------------------------------------------*
000700
000800     OPEN OUTPUT OFFER-FILE.
000900
001000*----------------------------------------------------------------*
001100 7311-99-FIM.                    EXIT.
001200*----------------------------------------------------------------*
001300
001400*----------------------------------------------------------------*
001500 7360-GRAVAR-ARQ-OFERTA          SECTION.
001600*----------------------------------------------------------------*
001700
001800     WRITE REG-OFFER-FILE.
001900     IF  FS-OFERTA-OK
002000         ADD 1                   TO W-GRAVADOS
002100     ELSE
002200         ADD 1                   TO W-ERROS
002300     END-IF.
002400
002500*----------------------------------------------------------------*
002600 7360-99-FIM.                    EXIT.
002700*----------------------------------------------------------------*
002800
002900*----------------------------------------------------------------*
003000 7390-FECHAR-ARQ-OFERTA          SECTION.
003100*----------------------------------------------------------------*
003200
003300     CLOSE OFFER-FILE.
003400
003500*----------------------------------------------------------------*
003600 7390-99-FIM.                    EXIT.
003700*----------------------------------------------------------------*
