000100*================================================================*
000200*    MODULO......: Tabela de Ofertas e Investimento Al Fakher
000300*    OBJETIVO ...: FD arquivo de relatorio de ofertas (imagem de
000400*                  impressao, 132 colunas)
000500*================================================================*
000600 FD  REPORT-FILE
000700     RECORDING MODE IS F
000800     LABEL RECORDS ARE STANDARD.
000900 01  REG-REPORT-FILE             PIC X(132).
