000100*================================================================*
000200*    MODULO......: Tabela de Ofertas e Investimento Al Fakher
000300*    AUTHOR......: Leo Ribeiro e Silva Santos
000400*    DATA........: 18/12/2019
000500*    OBJETIVO ...: Campos para uso comum entre os programas
000600*----------------------------------------------------------------*
000700*    2024-02-06 LRS  TK-4410 Ajustado para o motor de ofertas e
000800*                    investimento Al Fakher (era campos do
000900*                    cadastro de carteira de clientes).
001000*================================================================*
001100 77  W-FIM                       PIC X(01) VALUE "N".
001200     88  FIM-DO-PROCESSO                 VALUE "S".
001300 77  W-ERRO-FATAL                PIC X(01) VALUE "N".
001400     88  PROCESSO-COM-ERRO-FATAL          VALUE "S".
001500
001600*----------------------------------------------------------------*
001700* Contadores de controle do lote (COMP por serem usados so
001800* internamente, nunca editados para tela ou impressao)
001900*----------------------------------------------------------------*
002000 01  W-CONTADORES.
002100     05  W-LIDOS                 PIC S9(07) COMP VALUE ZERO.
002200     05  W-GRAVADOS              PIC S9(07) COMP VALUE ZERO.
002300     05  W-ELEGIVEIS             PIC S9(07) COMP VALUE ZERO.
002400     05  W-ERROS                 PIC S9(07) COMP VALUE ZERO.
002500     05  FILLER                  PIC X(04) VALUE SPACES.
002600
002700*----------------------------------------------------------------*
002800* File Status -- um byte de status por arquivo do lote
002900*----------------------------------------------------------------*
003000 01  W-STATUS-ARQUIVOS.
003100     05  WS-FS-PRECO             PIC X(02) VALUE "00".
003200         88  FS-PRECO-OK                  VALUE "00".
003300         88  FS-PRECO-FIM                  VALUE "10".
003400         88  FS-PRECO-NAO-ENCONTRADO       VALUE "35".
003500     05  WS-FS-PEDIDO            PIC X(02) VALUE "00".
003600         88  FS-PEDIDO-OK                  VALUE "00".
003700         88  FS-PEDIDO-FIM                  VALUE "10".
003800         88  FS-PEDIDO-NAO-ENCONTRADO       VALUE "35".
003900     05  WS-FS-OFERTA            PIC X(02) VALUE "00".
004000         88  FS-OFERTA-OK                  VALUE "00".
004100     05  WS-FS-RELATO            PIC X(02) VALUE "00".
004200         88  FS-RELATO-OK                  VALUE "00".
004300     05  WS-FS-CENARIO           PIC X(02) VALUE "00".
004400         88  FS-CENARIO-OK                  VALUE "00".
004500         88  FS-CENARIO-FIM                  VALUE "10".
004600         88  FS-CENARIO-NAO-ENCONTRADO       VALUE "35".
004700     05  WS-FS-INVEST            PIC X(02) VALUE "00".
004800         88  FS-INVEST-OK                  VALUE "00".
004900     05  FILLER                  PIC X(04) VALUE SPACES.
