000100*================================================================*
000200*    MODULO......: Tabela de Ofertas e Investimento Al Fakher
000300*    OBJETIVO ...: FD arquivo de resultado de oferta
000400*================================================================*
000500 FD  OFFER-FILE
000600     RECORDING MODE IS F
000700     LABEL RECORDS ARE STANDARD.
000800 01  REG-OFFER-FILE.
000900     05  OFR-CUST-NAME           PIC X(30).
001000     05  OFR-CUST-TYPE           PIC X(01).
001100     05  OFR-ELIGIBLE-FLAG       PIC X(01).
001200         88  OFR-ELEGIVEL                VALUE "Y".
001300     05  OFR-TIER                PIC X(08).
001400     05  OFR-TOTAL-VALUE         PIC S9(09)V99.
001500     05  OFR-TOTAL-GRAMS         PIC 9(09).
001600     05  OFR-BUDGET              PIC S9(09)V99.
001700     05  OFR-GIFT-PACK-FOC       PIC 9(05).
001800     05  OFR-GIFT-HOOKAH         PIC 9(03).
001900     05  OFR-GIFT-AF-POINTS      PIC 9(07).
002000     05  OFR-GIFT-TOTAL-VALUE    PIC S9(09)V99.
002100     05  OFR-ACTUAL-ROI          PIC S9(03)V99.
002200     05  FILLER                  PIC X(18).
