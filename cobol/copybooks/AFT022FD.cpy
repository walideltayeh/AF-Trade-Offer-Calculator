000100*================================================================*
000200*    MODULO......: Tabela de Ofertas e Investimento Al Fakher
000300*    OBJETIVO ...: FD arquivo de resultado de investimento
000400*================================================================*
000500 FD  INVEST-FILE
000600     RECORDING MODE IS F
000700     LABEL RECORDS ARE STANDARD.
000800 01  REG-INVEST-FILE.
000900     05  INV-SCENARIO-ID         PIC X(08).
001000     05  INV-VALID-FLAG          PIC X(01).
001100         88  INV-CENARIO-VALIDO          VALUE "Y".
001200     05  INV-TOTAL-VALUE         PIC S9(11)V99.
001300     05  INV-TOTAL-WEIGHT-G      PIC 9(13).
001400     05  INV-BUDGET-SILVER       PIC S9(11)V99.
001500     05  INV-BUDGET-GOLD         PIC S9(11)V99.
001600     05  INV-BUDGET-DIAMOND      PIC S9(11)V99.
001700     05  INV-BUDGET-PLATINUM     PIC S9(11)V99.
001800     05  INV-BUDGET-TOTAL        PIC S9(11)V99.
001900     05  INV-BUDGET-RETAIL       PIC S9(11)V99.
002000     05  INV-BUDGET-TOBACCO      PIC S9(11)V99.
002100     05  INV-NET-REVENUE         PIC S9(11)V99.
002200     05  INV-WAVG-ROI            PIC S9(03)V99.
002300     05  FILLER                  PIC X(14).
