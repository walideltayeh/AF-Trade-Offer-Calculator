000100*================================================================*
000200*    MODULO......: Tabela de Ofertas e Investimento Al Fakher
000300*    OBJETIVO ...: FD arquivo de precos por tamanho de pacote
000400*================================================================*
000500 FD  PRICE-FILE
000600     RECORDING MODE IS F
000700     LABEL RECORDS ARE STANDARD.
000800 01  REG-PRICE-FILE.
000900     05  PRC-SIZE-CODE           PIC X(04).
001000     05  PRC-PRICE-PACK          PIC S9(05)V99.
001100     05  FILLER                  PIC X(09).
