000100*================================================================*
000200*    MODULO......: Tabela de Ofertas e Investimento Al Fakher
000300*    OBJETIVO ...: FD arquivo de cenarios de investimento
000400*================================================================*
000500 FD  SCENARIO-FILE
000600     RECORDING MODE IS F
000700     LABEL RECORDS ARE STANDARD.
000800 01  REG-SCENARIO-FILE.
000900     05  CEN-SCENARIO-ID         PIC X(08).
001000     05  CEN-TOTAL-MC            PIC 9(07).
001100     05  CEN-PCT-MC-50G          PIC 9(03).
001200     05  CEN-PCT-MC-250G         PIC 9(03).
001300     05  CEN-PCT-MC-1KG          PIC 9(03).
001400     05  CEN-PCT-RETAIL          PIC 9(03).
001500     05  CEN-PCT-TOBACCO         PIC 9(03).
001600     05  CEN-PCT-SILVER          PIC 9(03).
001700     05  CEN-PCT-GOLD            PIC 9(03).
001800     05  CEN-PCT-DIAMOND         PIC 9(03).
001900     05  CEN-PCT-PLATINUM        PIC 9(03).
002000     05  FILLER                  PIC X(08).
