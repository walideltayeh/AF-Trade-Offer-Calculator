000100*================================================================*
000200*    MODULO......: Tabela de Ofertas e Investimento Al Fakher
000300*    OBJETIVO ...: Rotinas arquivo de pedidos (abrir/ler/fechar)
000400*================================================================*
000500 7211-ABRIR-ARQ-PEDIDO-INPUT     SECTION.
000600*----------------------------------------------------------------*
000700
000800     OPEN INPUT ORDER-FILE.
000900
001000*----------------------------------------------------------------*
001100 7211-99-FIM.                    EXIT.
001200*----------------------------------------------------------------*
001300
001400*----------------------------------------------------------------*
001500 7253-LER-PROX-ARQ-PEDIDO        SECTION.
001600*----------------------------------------------------------------*
001700
001800     READ ORDER-FILE
001900         AT END
002000             SET FS-PEDIDO-FIM   TO TRUE
002100         NOT AT END
002200             ADD 1               TO W-LIDOS
002300     END-READ.
002400
002500*----------------------------------------------------------------*
002600 7253-99-FIM.                    EXIT.
002700*----------------------------------------------------------------*
002800
002900*----------------------------------------------------------------*
003000 7290-FECHAR-ARQ-PEDIDO          SECTION.
003100*----------------------------------------------------------------*
003200
003300     CLOSE ORDER-FILE.
003400
003500*----------------------------------------------------------------*
003600 7290-99-FIM.                    EXIT.
003700*----------------------------------------------------------------*
