000100*================================================================*
000200*    MODULO......: Tabela de Ofertas e Investimento Al Fakher
000300*    OBJETIVO ...: Select arquivo de precos por tamanho de pacote
000400*================================================================*
000500 SELECT PRICE-FILE         ASSIGN TO "PRECOARQ"
000600     ORGANIZATION          IS LINE SEQUENTIAL
000700     FILE STATUS           IS WS-FS-PRECO.
