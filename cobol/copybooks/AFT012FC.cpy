000100*================================================================*
000200*    MODULO......: Tabela de Ofertas e Investimento Al Fakher
000300*    OBJETIVO ...: Select arquivo de pedidos dos clientes
000400*================================================================*
000500 SELECT ORDER-FILE         ASSIGN TO "PEDIDARQ"
000600     ORGANIZATION          IS LINE SEQUENTIAL
000700     FILE STATUS           IS WS-FS-PEDIDO.
