000100*================================================================*
000200*    MODULO......: Tabela de Ofertas e Investimento Al Fakher
000300*    OBJETIVO ...: Rotinas arquivo de precos (abrir/ler/fechar)
000400*----------------------------------------------------------------*
000500*    2024-02-06 LRS  TK-4410 Rotinas de arquivo de cliente
000600*                    reaproveitadas para o arquivo de precos.
000700*================================================================*
000800 7111-ABRIR-ARQ-PRECO-INPUT      SECTION.
000900*----------------------------------------------------------------*
001000
001100     OPEN INPUT PRICE-FILE.
001200
001300*----------------------------------------------------------------*
001400 7111-99-FIM.                    EXIT.
001500*----------------------------------------------------------------*
001600
001700*----------------------------------------------------------------*
001800 7153-LER-PROX-ARQ-PRECO         SECTION.
001900*----------------------------------------------------------------*
002000
002100     READ PRICE-FILE
002200         AT END
002300             SET FS-PRECO-FIM    TO TRUE
002400         NOT AT END
002500             ADD 1               TO W-LIDOS
002600     END-READ.
002700
002800*----------------------------------------------------------------*
002900 7153-99-FIM.                    EXIT.
003000*----------------------------------------------------------------*
003100
003200*----------------------------------------------------------------*
003300 7190-FECHAR-ARQ-PRECO           SECTION.
003400*----------------------------------------------------------------*
003500
003600     CLOSE PRICE-FILE.
003700
003800*----------------------------------------------------------------*
003900 7190-99-FIM.                    EXIT.
004000*----------------------------------------------------------------*
