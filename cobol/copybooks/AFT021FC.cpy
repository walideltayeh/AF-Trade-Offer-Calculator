000100*================================================================*
000200*    MODULO......: Tabela de Ofertas e Investimento Al Fakher
000300*    OBJETIVO ...: Select arquivo de cenarios de investimento
000400*================================================================*
000500 SELECT SCENARIO-FILE       ASSIGN TO "CENARARQ"
000600     ORGANIZATION          IS LINE SEQUENTIAL
000700     FILE STATUS           IS WS-FS-CENARIO.
