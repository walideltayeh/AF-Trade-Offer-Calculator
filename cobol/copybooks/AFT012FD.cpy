000100*================================================================*
000200*    MODULO......: Tabela de Ofertas e Investimento Al Fakher
000300*    OBJETIVO ...: FD arquivo de pedidos dos clientes
000400*================================================================*
000500 FD  ORDER-FILE
000600     RECORDING MODE IS F
000700     LABEL RECORDS ARE STANDARD.
000800 01  REG-ORDER-FILE.
000900     05  PED-CUST-NAME           PIC X(30).
001000     05  PED-CUST-TYPE           PIC X(01).
001100         88  PED-CLIENTE-VAREJO          VALUE "R".
001200         88  PED-CLIENTE-TABACARIA       VALUE "T".
001300     05  PED-QTY-50G             PIC 9(05).
001400     05  PED-QTY-250G            PIC 9(05).
001500     05  PED-QTY-1KG             PIC 9(05).
001600     05  FILLER                  PIC X(14).
