000100*================================================================*
000200*    MODULO......: Tabela de Ofertas e Investimento Al Fakher
000300*    OBJETIVO ...: Select arquivo de resultado de oferta
000400*================================================================*
000500 SELECT OFFER-FILE         ASSIGN TO "OFERTARQ"
000600     ORGANIZATION          IS LINE SEQUENTIAL
000700     FILE STATUS           IS WS-FS-OFERTA.
