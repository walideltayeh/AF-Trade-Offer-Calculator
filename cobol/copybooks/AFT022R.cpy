000100*================================================================*
000200*    MODULO......: Tabela de Ofertas e Investimento Al Fakher
000300*    OBJETIVO ...: Rotinas arquivo de investimento (abrir/gravar/
000400*                  fechar)
000500*================================================================*
000600 7611-ABRIR-ARQ-INVEST-OUTPUT    SECTION.
000700*----------------------------------------------------------------*
000800
000900     OPEN OUTPUT INVEST-FILE.
001000
001100*----------------------------------------------------------------*
001200 7611-99-FIM.                    EXIT.
001300*----------------------------------------------------------------*
001400
001500*----------------------------------------------------------------*
001600 7660-GRAVAR-ARQ-INVEST          SECTION.
001700*----------------------------------------------------------------*
001800
001900     WRITE REG-INVEST-FILE.
002000     IF  FS-INVEST-OK
002100         ADD 1                   TO W-GRAVADOS
002200     ELSE
002300         ADD 1                   TO W-ERROS
002400     END-IF.
002500
002600*----------------------------------------------------------------*
002700 7660-99-FIM.                    EXIT.
002800*----------------------------------------------------------------*
002900
003000*----------------------------------------------------------------*
003100 7690-FECHAR-ARQ-INVEST          SECTION.
003200*----------------------------------------------------------------*
003300
003400     CLOSE INVEST-FILE.
003500
003600*----------------------------------------------------------------*
003700 7690-99-FIM.                    EXIT.
003800*----------------------------------------------------------------*
