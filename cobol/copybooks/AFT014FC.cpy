000100*================================================================*
000200*    MODULO......: Tabela de Ofertas e Investimento Al Fakher
000300*    OBJETIVO ...: Select arquivo de relatorio de ofertas
000400*================================================================*
000500 SELECT REPORT-FILE        ASSIGN TO "RELATARQ"
000600     ORGANIZATION          IS LINE SEQUENTIAL
000700     FILE STATUS           IS WS-FS-RELATO.
