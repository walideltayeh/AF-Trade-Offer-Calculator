000100*================================================================*
000200 IDENTIFICATION              DIVISION.
000300*================================================================*
000400 PROGRAM-ID.                 AFT010P.
000500 AUTHOR.                     LEO RIBEIRO E SILVA SANTOS.
000600 INSTALLATION.               DEPARTAMENTO DE PROCESSAMENTO DE
000700                              DADOS.
000800 DATE-WRITTEN.               15/06/1987.
000900 DATE-COMPILED.
001000 SECURITY.                   CONFIDENCIAL - USO INTERNO DO
001100                              DEPARTAMENTO.
001200*----------------------------------------------------------------*
001300*    MODULO......: Tabela de Ofertas e Investimento Al Fakher    *
001400*    PROGRAMA....: AFT010P                                       *
001500*    OBJETIVO ...: Motor de regras de oferta de brinde - valo-   *
001600*                  riza pedido, determina elegibilidade/nivel,   *
001700*                  calcula orcamento e recomenda/otimiza a       *
001800*                  distribuicao de brindes por pedido.           *
001900*----------------------------------------------------------------*
002000*    HISTORICO DE ALTERACOES                                     *
002100*----------------------------------------------------------------*
002200*    15/06/1987 LRS 0000  Versao inicial - motor batch de        *
002300*                         precificacao (cliente Al Fakher).      *
002400*    22/06/1987 LRS 0000  Inclusao da tabela de precos por        *
002500*                         tamanho de pacote (50G/250G/1KG).      *
002600*    03/08/1987 LRS 0000  Inclusao do calculo de nivel (Silver/   *
002700*                         Gold/Diamond/Platinum) por peso.        *
002800*    19/09/1987 JMC 0012  Recomendacao de brindes - pacote FOC,   *
002900*                         hookah e pontos AF, conforme tabela    *
003000*                         de pesos do departamento comercial.    *
003100*    02/02/1988 JMC 0012  Corrigida a regra de hookah - vende-    *
003200*                         dor (tabacaria) apenas.                *
003300*    14/05/1989 RAS 0031  Rotina de otimizacao do orcamento       *
003400*                         (top-up do brinde apos recomendacao).  *
003500*    28/11/1990 RAS 0031  Arredondamento do ROI para 2 casas      *
003600*                         decimais (HALF-UP), a pedido da         *
003700*                         auditoria.                              *
003800*    09/03/1991 CFM 0045  Ajuste de teto de ROI para mix de       *
003900*                         brinde customizado (requisito          *
004000*                         comercial - chamado 0045).             *
004100*    17/07/1992 CFM 0045  Correcao na reducao de pontos AF no     *
004200*                         ajuste de teto (decrementos de 10).     *
004300*    05/01/1993 VTS 0058  Relatorio de ofertas - cabecalho,       *
004400*                         linha de detalhe e rodape com totais   *
004500*                         de controle do lote.                  *
004600*    21/10/1993 VTS 0058  Quebra de pagina automatica a cada 60   *
004700*                         linhas impressas.                     *
004800*    30/06/1994 PHB 0066  Validacao do arquivo de precos - aborta *
004900*                         o processamento se faltar algum        *
005000*                         tamanho ou se houver preco negativo.   *
005100*    12/12/1994 PHB 0066  Inclusao dos contadores de controle     *
005200*                         no rodape (lidos, elegiveis, valor,    *
005300*                         orcamento, custo).                     *
005400*    18/08/1995 PHB 0071  Revisao geral de nomes de campo para    *
005500*                         o layout definitivo entregue pela      *
005600*                         area comercial.                        *
005700*    03/04/1996 DCS 0082  Inclusao do calculo de quantidade       *
005800*                         maxima de brinde (limite de slider do  *
005900*                         sistema de digitacao).                 *
006000*    22/01/1998 DCS 0099  REVISAO Y2K - datas de execucao do      *
006100*                         relatorio revistas para 4 digitos de   *
006200*                         ano; nenhum campo de data de negocio    *
006300*                         neste programa usava 2 digitos.         *
006400*    09/09/1999 DCS 0099  REVISAO Y2K - teste de virada de        *
006500*                         seculo concluido sem pendencias.        *
006600*    14/02/2001 ELS 0114  Ajuste no teto de ROI por nivel, novos  *
006700*                         valores definidos pela diretoria        *
006800*                         comercial (13,0/14,5/16,0/18,0).        *
006900*    11/11/2003 ELS 0114  Pontos AF passam a ser limitados a      *
007000*                         decrementos de 10 no ajuste de teto.    *
007100*    07/05/2006 TGN 0130  Revisao de exatidao decimal - valores   *
007200*                         monetarios tratados em aritmetica       *
007300*                         decimal exata, sem binario.             *
007400*    19/02/2009 MLV 0147  Corrigido o resto do top-up de pack FOC *
007500*                         em 5500 - a divisao por 38 nao estava   *
007600*                         truncada antes de multiplicar de volta, *
007700*                         zerando o saldo que alimenta os pontos  *
007800*                         AF (achado em auditoria de saldo).      *
007900*    03/11/2010 MLV 0147  Removida a clausula de SPECIAL-NAMES    *
008000*                         sem uso (classe numerica e switch UPSI) *
008100*                         e ligado o TOP-OF-FORM na quebra de     *
008200*                         pagina do cabecalho do relatorio.       *
008300*    25/07/2011 MLV 0154  Paragrafos de E/S voltam a ser chamados *
008400*                         via PERFORM THRU, no padrao do          *
008500*                         departamento.                           *
008600*    09/02/2012 MLV 0161  2120-VALIDAR-TABELA-PRECOS passa a      *
008700*                         exigir que os tres codigos de tamanho   *
008800*                         sejam distintos - arquivo com codigo    *
008900*                         repetido (faltando 50G/250G/1KG) estava *
009000*                         passando a validacao e gerando pedido   *
009100*                         zerado em silencio.                     *
009200*    14/03/2012 MLV 0168  Removido o ADD 1 TO W-GRAVADOS duplicado*
009300*                         em 2000 - 7360-GRAVAR-ARQ-OFERTA ja     *
009400*                         soma esse contador a cada gravacao, e o *
009500*                         total de pedidos gravados no rodape     *
009600*                         estava saindo em dobro (mesma familia   *
009700*                         do achado de W-LIDOS no AFT020P).       *
009800*                         Ampliado W-QTDE-HOOKAH-MAX de PIC 9(01) *
009900*                         para PIC 9(05) COMP - o quociente       *
010000*                         BUDGET/400 truncava no digito das       *
010100*                         unidades em pedidos Platinum de maior   *
010200*                         orcamento, liberando 1 hookah em vez    *
010300*                         dos 2 previstos.                       *
010400*================================================================*
010500 ENVIRONMENT                 DIVISION.
010600*================================================================*
010700
010800*----------------------------------------------------------------*
010900 CONFIGURATION                SECTION.
011000*----------------------------------------------------------------*
011100 SPECIAL-NAMES.
011200     C01                      IS TOP-OF-FORM.
011300
011400*----------------------------------------------------------------*
011500 INPUT-OUTPUT                 SECTION.
011600*----------------------------------------------------------------*
011700 FILE-CONTROL.
011800
011900* Arquivo de precos por tamanho de pacote
012000 COPY "copybooks/AFT011FC.cpy".
012100* Arquivo de pedidos
012200 COPY "copybooks/AFT012FC.cpy".
012300* Arquivo de resultado de oferta
012400 COPY "copybooks/AFT013FC.cpy".
012500* Arquivo de relatorio de ofertas
012600 COPY "copybooks/AFT014FC.cpy".
012700
012800*================================================================*
012900 DATA                         DIVISION.
013000*================================================================*
013100 FILE                         SECTION.
013200
013300* Arquivo de precos por tamanho de pacote
013400 COPY "copybooks/AFT011FD.cpy".
013500* Arquivo de pedidos
013600 COPY "copybooks/AFT012FD.cpy".
013700* Arquivo de resultado de oferta
013800 COPY "copybooks/AFT013FD.cpy".
013900* Arquivo de relatorio de ofertas
014000 COPY "copybooks/AFT014FD.cpy".
014100
014200*----------------------------------------------------------------*
014300 WORKING-STORAGE              SECTION.
014400*----------------------------------------------------------------*
014500* Campos de uso comum (contadores, switches, file status)
014600 COPY "copybooks/AFT000W.cpy".
014700* Tabelas de nivel/ROI, custos de brinde e master-case
014800 COPY "copybooks/AFT900W.cpy".
014900
015000*----------------------------------------------------------------*
015100* Tabela de precos carregada do PRICE-FILE (3 registros)
015200*----------------------------------------------------------------*
015300 01  W-TAB-PRECOS-CTRL.
015400     05  W-QTDE-PRECOS-LIDOS  PIC S9(03) COMP VALUE ZERO.
015500     05  FILLER               PIC X(04) VALUE SPACES.
015600
015700 01  W-TAB-PRECOS.
015800     05  W-PRECO              OCCURS 3 TIMES
015900                               INDEXED BY W-IX-PRECO.
016000         10  W-PRECO-TAMANHO   PIC X(04).
016100         10  W-PRECO-VALOR     PIC S9(05)V99.
016200        10  FILLER            PIC X(03) VALUE SPACES.
016300
016400*----------------------------------------------------------------*
016500* Campos de trabalho do motor de brindes (por pedido)
016600*----------------------------------------------------------------*
016700 01  W-DADOS-PEDIDO.
016800     05  W-TOTAL-VALUE        PIC S9(09)V99  VALUE ZERO.
016900     05  W-TOTAL-GRAMS        PIC 9(09)      VALUE ZERO.
017000     05  W-BUDGET             PIC S9(09)V99  VALUE ZERO.
017100     05  W-BUDGET-REST        PIC S9(09)V99  VALUE ZERO.
017200     05  W-SCORE-PESO         PIC 9(09)      VALUE ZERO.
017300     05  W-GIFT-PACK-FOC      PIC 9(05)      VALUE ZERO.
017400     05  W-GIFT-HOOKAH        PIC 9(03)      VALUE ZERO.
017500     05  W-GIFT-AF-POINTS     PIC 9(07)      VALUE ZERO.
017600     05  W-GIFT-TOTAL-VALUE   PIC S9(09)V99  VALUE ZERO.
017700     05  W-ACTUAL-ROI         PIC S9(03)V99  VALUE ZERO.
017800     05  W-USADO-BUDGET       PIC S9(09)V99  VALUE ZERO.
017900     05  W-RESTANTE-BUDGET    PIC S9(09)V99  VALUE ZERO.
018000     05  W-QTDE-HOOKAH-MAX    PIC 9(05) COMP VALUE ZERO.
018100     05  W-MAX-PACK-FOC       PIC 9(05)      VALUE ZERO.
018200     05  W-MAX-HOOKAH         PIC 9(03)      VALUE ZERO.
018300     05  W-MAX-AF-POINTS      PIC 9(07)      VALUE ZERO.
018400     05  W-QTDE-PACKS-TEMP    PIC 9(05) COMP VALUE ZERO.
018500     05  W-IX-NIVEL-PEDIDO    PIC 9(01) COMP  VALUE ZERO.
018600     05  W-ELEGIVEL-PESO      PIC X(01)      VALUE "N".
018700         88  ELEGIVEL-POR-PESO        VALUE "Y".
018800     05  W-ELEGIVEL-QTDE      PIC X(01)      VALUE "N".
018900         88  ELEGIVEL-POR-QTDE        VALUE "Y".
019000     05  W-PARAR-AJUSTE       PIC X(01)      VALUE "N".
019100         88  PARAR-AJUSTE-BRINDE      VALUE "S".
019200     05  FILLER               PIC X(03) VALUE SPACES.
019300
019400*----------------------------------------------------------------*
019500* Contadores de controle do lote (rodape do relatorio)
019600*----------------------------------------------------------------*
019700 01  W-TOTAIS-LOTE.
019800     05  W-TOT-VALOR-PEDIDOS  PIC S9(11)V99  VALUE ZERO.
019900     05  W-TOT-ORCAMENTO      PIC S9(11)V99  VALUE ZERO.
020000     05  W-TOT-CUSTO-BRINDE   PIC S9(11)V99  VALUE ZERO.
020100     05  W-PCT-CUSTO-VALOR    PIC S9(03)V99  VALUE ZERO.
020200     05  FILLER               PIC X(05) VALUE SPACES.
020300
020400*----------------------------------------------------------------*
020500* Data de execucao -- ACCEPT FROM DATE YYYYMMDD revista/redefi-
020600* nida em ano/mes/dia para compor o cabecalho do relatorio
020700*----------------------------------------------------------------*
020800 01  W-DATA-SISTEMA           PIC 9(08)      VALUE ZERO.
020900 01  W-DATA-SISTEMA-R REDEFINES W-DATA-SISTEMA.
021000     05  W-DATA-SIS-ANO       PIC 9(04).
021100     05  W-DATA-SIS-MES       PIC 9(02).
021200     05  W-DATA-SIS-DIA       PIC 9(02).
021300
021400*----------------------------------------------------------------*
021500* Controle de paginacao e linhas do relatorio
021600*----------------------------------------------------------------*
021700 01  W-CAMPOS-RELATORIO.
021800     05  W-PAGINAS            PIC 9(04) COMP VALUE ZERO.
021900     05  W-LINHAS             PIC 9(04) COMP VALUE ZERO.
022000     05  W-TRACOS-1           PIC X(132) VALUE ALL "=".
022100     05  W-TRACOS-2           PIC X(132) VALUE ALL "-".
022200     05  FILLER               PIC X(08) VALUE SPACES.
022300
022400 01  W-CAB-01.
022500     05  FILLER               PIC X(40) VALUE
022600         "AL FAKHER TRADE OFFER REGISTER".
022700     05  FILLER               PIC X(10) VALUE SPACES.
022800     05  FILLER               PIC X(06) VALUE "DATA: ".
022900     05  W-CAB-01-DATA        PIC 99/99/9999.
023000     05  FILLER               PIC X(10) VALUE SPACES.
023100     05  FILLER               PIC X(08) VALUE "PAGINA: ".
023200     05  W-CAB-01-PAGINA      PIC ZZZ9.
023300     05  FILLER               PIC X(44) VALUE SPACES.
023400
023500 01  W-CAB-02.
023600     05  FILLER               PIC X(30) VALUE "CLIENTE".
023700     05  FILLER               PIC X(01) VALUE SPACES.
023800     05  FILLER               PIC X(01) VALUE "T".
023900     05  FILLER               PIC X(03) VALUE SPACES.
024000     05  FILLER               PIC X(01) VALUE "E".
024100     05  FILLER               PIC X(03) VALUE SPACES.
024200     05  FILLER               PIC X(08) VALUE "NIVEL".
024300     05  FILLER               PIC X(02) VALUE SPACES.
024400     05  FILLER               PIC X(12) VALUE "VALOR PEDIDO".
024500     05  FILLER               PIC X(02) VALUE SPACES.
024600     05  FILLER               PIC X(07) VALUE "PESO KG".
024700     05  FILLER               PIC X(02) VALUE SPACES.
024800     05  FILLER               PIC X(12) VALUE "ORCAMENTO".
024900     05  FILLER               PIC X(02) VALUE SPACES.
025000     05  FILLER               PIC X(06) VALUE "PACK".
025100     05  FILLER               PIC X(02) VALUE SPACES.
025200     05  FILLER               PIC X(03) VALUE "HKA".
025300     05  FILLER               PIC X(02) VALUE SPACES.
025400     05  FILLER               PIC X(09) VALUE "AF PTS".
025500     05  FILLER               PIC X(02) VALUE SPACES.
025600     05  FILLER               PIC X(12) VALUE "VALOR BRINDE".
025700     05  FILLER               PIC X(02) VALUE SPACES.
025800     05  FILLER               PIC X(06) VALUE "ROI%".
025900     05  FILLER               PIC X(02) VALUE SPACES.
026000
026100 01  W-DET-01.
026200     05  W-DET-CUST-NAME      PIC X(30).
026300     05  FILLER               PIC X(01).
026400     05  W-DET-CUST-TYPE      PIC X(01).
026500     05  FILLER               PIC X(03).
026600     05  W-DET-ELEGIVEL       PIC X(01).
026700     05  FILLER               PIC X(03).
026800     05  W-DET-NIVEL          PIC X(08).
026900     05  FILLER               PIC X(02).
027000     05  W-DET-VALOR          PIC Z,ZZZ,ZZ9.99.
027100     05  FILLER               PIC X(02).
027200     05  W-DET-PESO-KG        PIC Z,ZZ9.9.
027300     05  FILLER               PIC X(02).
027400     05  W-DET-ORCAMENTO      PIC Z,ZZZ,ZZ9.99.
027500     05  FILLER               PIC X(02).
027600     05  W-DET-PACK-FOC       PIC ZZ,ZZ9.
027700     05  FILLER               PIC X(02).
027800     05  W-DET-HOOKAH         PIC ZZ9.
027900     05  FILLER               PIC X(02).
028000     05  W-DET-AFPTS          PIC Z,ZZZ,ZZ9.
028100     05  FILLER               PIC X(02).
028200     05  W-DET-GIFT-VALOR     PIC Z,ZZZ,ZZ9.99.
028300     05  FILLER               PIC X(02).
028400     05  W-DET-ROI            PIC ZZ9.99.
028500     05  FILLER               PIC X(02).
028600
028700 01  W-ROD-PEDIDOS.
028800     05  FILLER               PIC X(32) VALUE
028900         "TOTAL DE PEDIDOS LIDOS ......: ".
029000     05  W-ROD-LIDOS          PIC ZZZ,ZZ9.
029100     05  FILLER               PIC X(92) VALUE SPACES.
029200
029300 01  W-ROD-ELEGIVEIS.
029400     05  FILLER               PIC X(32) VALUE
029500         "TOTAL DE PEDIDOS ELEGIVEIS ..: ".
029600     05  W-ROD-ELEG           PIC ZZZ,ZZ9.
029700     05  FILLER               PIC X(92) VALUE SPACES.
029800
029900 01  W-ROD-VALOR.
030000     05  FILLER               PIC X(32) VALUE
030100         "VALOR TOTAL DOS PEDIDOS ......: ".
030200     05  W-ROD-VALOR-TOTAL    PIC Z,ZZZ,ZZZ,ZZ9.99.
030300     05  FILLER               PIC X(86) VALUE SPACES.
030400
030500 01  W-ROD-ORCAMENTO.
030600     05  FILLER               PIC X(32) VALUE
030700         "ORCAMENTO TOTAL DE BRINDES ...: ".
030800     05  W-ROD-ORCAM-TOTAL    PIC Z,ZZZ,ZZZ,ZZ9.99.
030900     05  FILLER               PIC X(86) VALUE SPACES.
031000
031100 01  W-ROD-CUSTO.
031200     05  FILLER               PIC X(32) VALUE
031300         "CUSTO TOTAL DE BRINDES .......: ".
031400     05  W-ROD-CUSTO-TOTAL    PIC Z,ZZZ,ZZZ,ZZ9.99.
031500     05  FILLER               PIC X(86) VALUE SPACES.
031600
031700 01  W-ROD-PCT.
031800     05  FILLER               PIC X(32) VALUE
031900         "PERCENTUAL CUSTO / VALOR .....: ".
032000     05  W-ROD-PCT-VALOR      PIC ZZ9.99.
032100     05  FILLER               PIC X(01) VALUE "%".
032200     05  FILLER               PIC X(90) VALUE SPACES.
032300
032400*================================================================*
032500 PROCEDURE                    DIVISION.
032600*================================================================*
032700
032800*----------------------------------------------------------------*
032900*    ROTINA PRINCIPAL DO PROGRAMA.                                *
033000*----------------------------------------------------------------*
033100 0000-INICIO                  SECTION.
033200*----------------------------------------------------------------*
033300
033400     ACCEPT W-DATA-SISTEMA FROM DATE YYYYMMDD.
033500
033600     PERFORM 2100-ABRIR-ARQUIVOS
033700
033800     IF  PROCESSO-COM-ERRO-FATAL
033900         GO TO 0000-99-FIM
034000     END-IF
034100
034200     PERFORM 2110-CARREGAR-TABELA-PRECOS
034300
034400     IF  PROCESSO-COM-ERRO-FATAL
034500         GO TO 0000-99-FIM
034600     END-IF
034700
034800     PERFORM 7253-LER-PROX-ARQ-PEDIDO
034900
035000     PERFORM 2000-PROCESSAR-PEDIDOS UNTIL FS-PEDIDO-FIM
035100
035200     PERFORM 4320-GRAVAR-RODAPE.
035300
035400*----------------------------------------------------------------*
035500 0000-99-FIM.
035600*----------------------------------------------------------------*
035700
035800     IF  FS-PEDIDO-OK OR FS-PEDIDO-FIM
035900         PERFORM 7290-FECHAR-ARQ-PEDIDO
036000     END-IF
036100     IF  FS-OFERTA-OK
036200         PERFORM 7390-FECHAR-ARQ-OFERTA
036300     END-IF
036400     IF  FS-RELATO-OK
036500         PERFORM 7490-FECHAR-ARQ-RELATO
036600     END-IF
036700     IF  FS-PRECO-OK OR FS-PRECO-FIM
036800         PERFORM 7190-FECHAR-ARQ-PRECO
036900     END-IF.
037000
037100     GOBACK.
037200
037300*----------------------------------------------------------------*
037400 2000-PROCESSAR-PEDIDOS         SECTION.
037500*----------------------------------------------------------------*
037600
037700     INITIALIZE W-DADOS-PEDIDO
037800
037900     PERFORM 5100-VALORIZAR-PEDIDO
038000     PERFORM 5200-DETERMINAR-NIVEL
038100
038200     IF  ELEGIVEL-POR-PESO
038300         PERFORM 5300-CALCULAR-ORCAMENTO
038400         PERFORM 5400-RECOMENDAR-BRINDES
038500         PERFORM 5500-OTIMIZAR-ORCAMENTO
038600         PERFORM 5600-CALCULAR-ROI-ATUAL
038700         PERFORM 5700-AJUSTAR-ROI-BRINDES
038800         PERFORM 5800-CALC-QTDE-MAXIMA-BRINDES
038900     END-IF
039000
039100     COMPUTE W-GIFT-TOTAL-VALUE =
039200         (W-GIFT-PACK-FOC * W-CUSTO-PACK-FOC) +
039300         (W-GIFT-HOOKAH   * W-CUSTO-HOOKAH)   +
039400         (W-GIFT-AF-POINTS * W-CUSTO-AF-POINT)
039500
039600     PERFORM 4300-GRAVAR-REGISTRO THRU 4300-99-FIM
039700     PERFORM 2210-GERA-LINHA-RELATORIO THRU 2210-99-FIM
039800
039900     ADD W-TOTAL-VALUE         TO W-TOT-VALOR-PEDIDOS
040000     ADD W-BUDGET              TO W-TOT-ORCAMENTO
040100     ADD W-GIFT-TOTAL-VALUE    TO W-TOT-CUSTO-BRINDE
040200
040300     IF  ELEGIVEL-POR-PESO
040400         ADD 1                 TO W-ELEGIVEIS
040500     END-IF
040600
040700     PERFORM 7253-LER-PROX-ARQ-PEDIDO.
040800
040900*----------------------------------------------------------------*
041000 2000-99-FIM.                    EXIT.
041100*----------------------------------------------------------------*
041200
041300******************************************************************
041400* CALCULOS DO MOTOR DE BRINDES (UNIDADES U1 A U8 DA ESPECIFICACAO *
041500* COMERCIAL DO CLIENTE AL FAKHER)                                 *
041600******************************************************************
041700
041800*----------------------------------------------------------------*
041900*    U1 - VALORIZACAO DO PEDIDO.                                  *
042000*----------------------------------------------------------------*
042100 5100-VALORIZAR-PEDIDO          SECTION.
042200*----------------------------------------------------------------*
042300
042400     SET W-IX-PRECO TO 1
042500     SEARCH W-PRECO
042600         WHEN W-PRECO-TAMANHO (W-IX-PRECO) = "50G "
042700             COMPUTE W-TOTAL-VALUE = W-TOTAL-VALUE +
042800                 (PED-QTY-50G * W-PRECO-VALOR (W-IX-PRECO))
042900     END-SEARCH
043000
043100     SET W-IX-PRECO TO 1
043200     SEARCH W-PRECO
043300         WHEN W-PRECO-TAMANHO (W-IX-PRECO) = "250G"
043400             COMPUTE W-TOTAL-VALUE = W-TOTAL-VALUE +
043500                 (PED-QTY-250G * W-PRECO-VALOR (W-IX-PRECO))
043600     END-SEARCH
043700
043800     SET W-IX-PRECO TO 1
043900     SEARCH W-PRECO
044000         WHEN W-PRECO-TAMANHO (W-IX-PRECO) = "1KG "
044100             COMPUTE W-TOTAL-VALUE = W-TOTAL-VALUE +
044200                 (PED-QTY-1KG * W-PRECO-VALOR (W-IX-PRECO))
044300     END-SEARCH
044400
044500     COMPUTE W-TOTAL-GRAMS =
044600         (PED-QTY-50G * 50) + (PED-QTY-250G * 250) +
044700         (PED-QTY-1KG * 1000).
044800
044900*----------------------------------------------------------------*
045000 5100-99-FIM.                    EXIT.
045100*----------------------------------------------------------------*
045200
045300*----------------------------------------------------------------*
045400*    U2 - ELEGIBILIDADE E NIVEL DO PEDIDO.                         *
045500*----------------------------------------------------------------*
045600 5200-DETERMINAR-NIVEL          SECTION.
045700*----------------------------------------------------------------*
045800
045900     IF  W-TOTAL-GRAMS GREATER OR EQUAL 6000
046000         SET ELEGIVEL-POR-PESO TO TRUE
046100     ELSE
046200         SET ELEGIVEL-POR-PESO TO FALSE
046300     END-IF
046400
046500     IF  PED-QTY-50G  GREATER OR EQUAL 10 OR
046600         PED-QTY-250G GREATER OR EQUAL 3  OR
046700         PED-QTY-1KG  GREATER OR EQUAL 2
046800         SET ELEGIVEL-POR-QTDE TO TRUE
046900     ELSE
047000         SET ELEGIVEL-POR-QTDE TO FALSE
047100     END-IF
047200
047300     MOVE SPACES                 TO W-DET-NIVEL
047400     MOVE ZERO                   TO W-IX-NIVEL-PEDIDO
047500
047600     IF  ELEGIVEL-POR-PESO
047700         EVALUATE TRUE
047800             WHEN PED-QTY-1KG GREATER ZERO AND
047900                  W-TOTAL-GRAMS GREATER OR EQUAL
048000                      W-NIV-PESO-MIN (4)
048100                 MOVE 4           TO W-IX-NIVEL-PEDIDO
048200             WHEN PED-QTY-1KG GREATER ZERO AND
048300                  W-TOTAL-GRAMS GREATER OR EQUAL
048400                      W-NIV-PESO-MIN (3)
048500                 MOVE 3           TO W-IX-NIVEL-PEDIDO
048600             WHEN PED-QTY-1KG GREATER ZERO AND
048700                  W-TOTAL-GRAMS GREATER OR EQUAL
048800                      W-NIV-PESO-MIN (2)
048900                 MOVE 2           TO W-IX-NIVEL-PEDIDO
049000             WHEN OTHER
049100                 MOVE 1           TO W-IX-NIVEL-PEDIDO
049200         END-EVALUATE
049300     END-IF.
049400
049500*----------------------------------------------------------------*
049600 5200-99-FIM.                    EXIT.
049700*----------------------------------------------------------------*
049800
049900*----------------------------------------------------------------*
050000*    U3 - ORCAMENTO A PARTIR DO ROI META DO NIVEL.                 *
050100*----------------------------------------------------------------*
050200 5300-CALCULAR-ORCAMENTO        SECTION.
050300*----------------------------------------------------------------*
050400
050500     COMPUTE W-BUDGET =
050600         (W-NIV-ROI-META (W-IX-NIVEL-PEDIDO) / 100) *
050700         W-TOTAL-VALUE.
050800
050900*----------------------------------------------------------------*
051000 5300-99-FIM.                    EXIT.
051100*----------------------------------------------------------------*
051200
051300*----------------------------------------------------------------*
051400*    U4 - RECOMENDACAO DE BRINDES (PESO, HOOKAH, PACK FOC, AF).    *
051500*----------------------------------------------------------------*
051600 5400-RECOMENDAR-BRINDES        SECTION.
051700*----------------------------------------------------------------*
051800
051900     MOVE ZERO                   TO W-GIFT-PACK-FOC
052000                                     W-GIFT-HOOKAH
052100                                     W-GIFT-AF-POINTS
052200     MOVE W-BUDGET                TO W-BUDGET-REST
052300
052400     IF  NOT ELEGIVEL-POR-QTDE
052500         GO TO 5400-99-FIM
052600     END-IF
052700
052800     COMPUTE W-SCORE-PESO =
052900         (PED-QTY-50G * 1) + (PED-QTY-250G * 5) +
053000         (PED-QTY-1KG * 20)
053100
053200     IF  W-SCORE-PESO EQUAL ZERO
053300         GO TO 5400-99-FIM
053400     END-IF
053500
053600     IF  PED-CLIENTE-TABACARIA AND
053700         W-BUDGET GREATER OR EQUAL 400
053800         IF  W-SCORE-PESO GREATER 100 AND
053900             W-BUDGET GREATER 800
054000             COMPUTE W-QTDE-HOOKAH-MAX = W-BUDGET / 400
054100             IF  W-QTDE-HOOKAH-MAX GREATER 2
054200                 MOVE 2           TO W-GIFT-HOOKAH
054300             ELSE
054400                 MOVE W-QTDE-HOOKAH-MAX TO W-GIFT-HOOKAH
054500             END-IF
054600             COMPUTE W-BUDGET-REST = W-BUDGET-REST -
054700                 (W-GIFT-HOOKAH * W-CUSTO-HOOKAH)
054800         ELSE
054900             IF  W-SCORE-PESO GREATER 50
055000                 MOVE 1           TO W-GIFT-HOOKAH
055100                 COMPUTE W-BUDGET-REST = W-BUDGET-REST -
055200                     W-CUSTO-HOOKAH
055300             END-IF
055400         END-IF
055500     END-IF
055600
055700     COMPUTE W-GIFT-PACK-FOC =
055800         (0.70 * W-BUDGET-REST) / W-CUSTO-PACK-FOC
055900     COMPUTE W-GIFT-AF-POINTS = 0.30 * W-BUDGET-REST.
056000
056100*----------------------------------------------------------------*
056200 5400-99-FIM.                    EXIT.
056300*----------------------------------------------------------------*
056400
056500*----------------------------------------------------------------*
056600*    U5 - OTIMIZACAO (TOP-UP) DO ORCAMENTO DE BRINDES.             *
056700*----------------------------------------------------------------*
056800 5500-OTIMIZAR-ORCAMENTO        SECTION.
056900*----------------------------------------------------------------*
057000
057100     IF  NOT ELEGIVEL-POR-QTDE
057200         MOVE ZERO                TO W-GIFT-PACK-FOC
057300                                     W-GIFT-HOOKAH
057400                                     W-GIFT-AF-POINTS
057500         GO TO 5500-99-FIM
057600     END-IF
057700
057800     COMPUTE W-USADO-BUDGET =
057900         (W-GIFT-PACK-FOC * W-CUSTO-PACK-FOC) +
058000         (W-GIFT-HOOKAH   * W-CUSTO-HOOKAH)   +
058100         (W-GIFT-AF-POINTS * W-CUSTO-AF-POINT)
058200
058300     COMPUTE W-RESTANTE-BUDGET = W-BUDGET - W-USADO-BUDGET
058400
058500     IF  W-RESTANTE-BUDGET GREATER 38
058600         COMPUTE W-QTDE-PACKS-TEMP =
058700             W-RESTANTE-BUDGET / 38
058800         COMPUTE W-GIFT-PACK-FOC = W-GIFT-PACK-FOC +
058900             W-QTDE-PACKS-TEMP
059000         COMPUTE W-RESTANTE-BUDGET = W-RESTANTE-BUDGET -
059100             (W-QTDE-PACKS-TEMP * 38)
059200     END-IF
059300
059400     IF  W-RESTANTE-BUDGET GREATER 1
059500         COMPUTE W-GIFT-AF-POINTS = W-GIFT-AF-POINTS +
059600             W-RESTANTE-BUDGET
059700     END-IF.
059800
059900*----------------------------------------------------------------*
060000 5500-99-FIM.                    EXIT.
060100*----------------------------------------------------------------*
060200
060300*----------------------------------------------------------------*
060400*    U6 - ROI ATUAL (ARREDONDADO 2 CASAS DECIMAIS).                *
060500*----------------------------------------------------------------*
060600 5600-CALCULAR-ROI-ATUAL        SECTION.
060700*----------------------------------------------------------------*
060800
060900     IF  W-BUDGET EQUAL ZERO OR W-TOTAL-VALUE EQUAL ZERO
061000         MOVE ZERO                TO W-ACTUAL-ROI
061100     ELSE
061200         COMPUTE W-ACTUAL-ROI ROUNDED =
061300             ((W-GIFT-PACK-FOC * W-CUSTO-PACK-FOC) +
061400              (W-GIFT-HOOKAH   * W-CUSTO-HOOKAH)   +
061500              (W-GIFT-AF-POINTS * W-CUSTO-AF-POINT)) /
061600              W-TOTAL-VALUE * 100
061700     END-IF.
061800
061900*----------------------------------------------------------------*
062000 5600-99-FIM.                    EXIT.
062100*----------------------------------------------------------------*
062200
062300*----------------------------------------------------------------*
062400*    U7 - AJUSTE DE MIX CUSTOMIZADO AO TETO DE ROI DO NIVEL.       *
062500*----------------------------------------------------------------*
062600 5700-AJUSTAR-ROI-BRINDES       SECTION.                          CR0045
062700*----------------------------------------------------------------*
062800
062900     MOVE "N"                    TO W-PARAR-AJUSTE
063000     PERFORM 5600-CALCULAR-ROI-ATUAL
063100
063200     PERFORM 5750-REDUZIR-MIX-BRINDE
063300         UNTIL (W-ACTUAL-ROI NOT GREATER
063400                 W-NIV-ROI-TETO (W-IX-NIVEL-PEDIDO))
063500            OR PARAR-AJUSTE-BRINDE.
063600
063700*----------------------------------------------------------------*
063800 5700-99-FIM.                    EXIT.
063900*----------------------------------------------------------------*
064000
064100 5750-REDUZIR-MIX-BRINDE        SECTION.
064200*----------------------------------------------------------------*
064300
064400     IF  W-GIFT-AF-POINTS GREATER ZERO
064500         COMPUTE W-GIFT-AF-POINTS =
064600             W-GIFT-AF-POINTS - 10
064700         IF  W-GIFT-AF-POINTS LESS ZERO
064800             MOVE ZERO             TO W-GIFT-AF-POINTS
064900         END-IF
065000     ELSE
065100         IF  W-GIFT-PACK-FOC GREATER ZERO
065200             SUBTRACT 1            FROM W-GIFT-PACK-FOC
065300         ELSE
065400             IF  W-GIFT-HOOKAH GREATER ZERO
065500                 SUBTRACT 1        FROM W-GIFT-HOOKAH
065600             ELSE
065700                 SET PARAR-AJUSTE-BRINDE TO TRUE
065800             END-IF
065900         END-IF
066000     END-IF
066100
066200     IF  NOT PARAR-AJUSTE-BRINDE
066300         PERFORM 5600-CALCULAR-ROI-ATUAL
066400     END-IF.
066500
066600*----------------------------------------------------------------*
066700 5750-99-FIM.                    EXIT.
066800*----------------------------------------------------------------*
066900
067000*----------------------------------------------------------------*
067100*    U8 - QUANTIDADES MAXIMAS DE BRINDE (LIMITE PARA DIGITACAO     *
067200*         MANUAL DE MIX CUSTOMIZADO - RECONSTRUIDO, NAO            *
067300*         GRAVADO NO ARQUIVO DE SAIDA).                           *
067400*----------------------------------------------------------------*
067500 5800-CALC-QTDE-MAXIMA-BRINDES  SECTION.                          CR0082
067600*----------------------------------------------------------------*
067700
067800     COMPUTE W-MAX-PACK-FOC = W-BUDGET / W-CUSTO-PACK-FOC
067900
068000     IF  PED-CLIENTE-TABACARIA
068100         COMPUTE W-MAX-HOOKAH = W-BUDGET / W-CUSTO-HOOKAH
068200         IF  W-MAX-HOOKAH GREATER 2
068300             MOVE 2               TO W-MAX-HOOKAH
068400         END-IF
068500     ELSE
068600         MOVE ZERO                TO W-MAX-HOOKAH
068700     END-IF
068800
068900     COMPUTE W-MAX-AF-POINTS = W-BUDGET
069000     IF  W-MAX-AF-POINTS LESS 1000
069100         MOVE 1000                TO W-MAX-AF-POINTS
069200     END-IF.
069300
069400*----------------------------------------------------------------*
069500 5800-99-FIM.                    EXIT.
069600*----------------------------------------------------------------*
069700
069800******************************************************************
069900* ROTINAS AUXILIARES DE ARQUIVO E RELATORIO                       *
070000******************************************************************
070100
070200*----------------------------------------------------------------*
070300 2100-ABRIR-ARQUIVOS            SECTION.
070400*----------------------------------------------------------------*
070500
070600     PERFORM 7111-ABRIR-ARQ-PRECO-INPUT
070700     IF  NOT FS-PRECO-OK
070800         DISPLAY "AFT010P - ARQUIVO DE PRECOS NAO ENCONTRADO"
070900         SET PROCESSO-COM-ERRO-FATAL TO TRUE
071000         GO TO 2100-99-FIM
071100     END-IF
071200
071300     PERFORM 7211-ABRIR-ARQ-PEDIDO-INPUT
071400     IF  NOT FS-PEDIDO-OK
071500         DISPLAY "AFT010P - ARQUIVO DE PEDIDOS NAO ENCONTRADO"
071600         SET PROCESSO-COM-ERRO-FATAL TO TRUE
071700         GO TO 2100-99-FIM
071800     END-IF
071900
072000     PERFORM 7311-ABRIR-ARQ-OFERTA-OUTPUT
072100     PERFORM 7411-ABRIR-ARQ-RELATO-OUTPUT.
072200
072300*----------------------------------------------------------------*
072400 2100-99-FIM.                    EXIT.
072500*----------------------------------------------------------------*
072600
072700*----------------------------------------------------------------*
072800*    CARGA DA TABELA DE PRECOS - VALIDA OS TRES TAMANHOS E         *
072900*    PRECOS NAO NEGATIVOS, SENAO ABORTA O LOTE.                   *
073000*----------------------------------------------------------------*
073100 2110-CARREGAR-TABELA-PRECOS    SECTION.
073200*----------------------------------------------------------------*
073300
073400     SET W-IX-PRECO              TO 1
073500     MOVE ZERO                   TO W-QTDE-PRECOS-LIDOS
073600
073700     PERFORM 7153-LER-PROX-ARQ-PRECO
073800     PERFORM 2115-ACUMULAR-PRECO
073900         UNTIL FS-PRECO-FIM OR W-QTDE-PRECOS-LIDOS GREATER 3
074000
074100     PERFORM 2120-VALIDAR-TABELA-PRECOS.
074200
074300*----------------------------------------------------------------*
074400 2110-99-FIM.                    EXIT.
074500*----------------------------------------------------------------*
074600
074700 2115-ACUMULAR-PRECO            SECTION.
074800*----------------------------------------------------------------*
074900
075000     ADD 1                       TO W-QTDE-PRECOS-LIDOS
075100     IF  W-QTDE-PRECOS-LIDOS NOT GREATER 3
075200         MOVE PRC-SIZE-CODE      TO W-PRECO-TAMANHO (W-IX-PRECO)
075300         MOVE PRC-PRICE-PACK     TO W-PRECO-VALOR   (W-IX-PRECO)
075400         SET W-IX-PRECO          UP BY 1
075500     END-IF
075600     PERFORM 7153-LER-PROX-ARQ-PRECO.
075700
075800*----------------------------------------------------------------*
075900 2115-99-FIM.                    EXIT.
076000*----------------------------------------------------------------*
076100
076200 2120-VALIDAR-TABELA-PRECOS     SECTION.                          CR0066
076300*----------------------------------------------------------------*
076400
076500     IF  W-QTDE-PRECOS-LIDOS NOT EQUAL 3
076600         DISPLAY "AFT010P - ARQUIVO DE PRECOS DEVE CONTER"
076700         DISPLAY "          EXATAMENTE 3 REGISTROS (50G/250G/"
076800         DISPLAY "          1KG), LIDOS: " W-QTDE-PRECOS-LIDOS
076900         SET PROCESSO-COM-ERRO-FATAL TO TRUE
077000         GO TO 2120-99-FIM
077100     END-IF
077200
077300     SET W-IX-PRECO TO 1
077400     PERFORM 2125-VERIFICAR-PRECO-NEGATIVO 3 TIMES
077500
077600     IF  NOT PROCESSO-COM-ERRO-FATAL
077700         IF  (W-PRECO-TAMANHO (1) NOT EQUAL "50G " AND
077800              W-PRECO-TAMANHO (1) NOT EQUAL "250G" AND
077900              W-PRECO-TAMANHO (1) NOT EQUAL "1KG ")
078000             OR
078100             (W-PRECO-TAMANHO (2) NOT EQUAL "50G " AND
078200              W-PRECO-TAMANHO (2) NOT EQUAL "250G" AND
078300              W-PRECO-TAMANHO (2) NOT EQUAL "1KG ")
078400             OR
078500             (W-PRECO-TAMANHO (3) NOT EQUAL "50G " AND
078600              W-PRECO-TAMANHO (3) NOT EQUAL "250G" AND
078700              W-PRECO-TAMANHO (3) NOT EQUAL "1KG ")
078800             DISPLAY "AFT010P - CODIGO DE TAMANHO INVALIDO NO"
078900             DISPLAY "          ARQUIVO DE PRECOS"
079000             SET PROCESSO-COM-ERRO-FATAL TO TRUE
079100         END-IF
079200     END-IF
079300
079400     IF  NOT PROCESSO-COM-ERRO-FATAL
079500         IF  (W-PRECO-TAMANHO (1) EQUAL W-PRECO-TAMANHO (2))
079600             OR (W-PRECO-TAMANHO (1) EQUAL W-PRECO-TAMANHO (3))
079700             OR (W-PRECO-TAMANHO (2) EQUAL W-PRECO-TAMANHO (3))
079800             DISPLAY "AFT010P - ARQUIVO DE PRECOS COM CODIGO"
079900             DISPLAY "          DE TAMANHO REPETIDO - OS TRES"
080000             DISPLAY "          TAMANHOS 50G/250G/1KG DEVEM"
080100             DISPLAY "          OCORRER UMA UNICA VEZ CADA"
080200             SET PROCESSO-COM-ERRO-FATAL TO TRUE
080300         END-IF
080400     END-IF.
080500
080600*----------------------------------------------------------------*
080700 2120-99-FIM.                    EXIT.
080800*----------------------------------------------------------------*
080900
081000 2125-VERIFICAR-PRECO-NEGATIVO  SECTION.
081100*----------------------------------------------------------------*
081200
081300     IF  W-PRECO-VALOR (W-IX-PRECO) LESS ZERO
081400         DISPLAY "AFT010P - PRECO NEGATIVO NO TAMANHO "
081500                 W-PRECO-TAMANHO (W-IX-PRECO)
081600         SET PROCESSO-COM-ERRO-FATAL TO TRUE
081700     END-IF
081800     SET W-IX-PRECO UP BY 1.
081900
082000*----------------------------------------------------------------*
082100 2125-99-FIM.                    EXIT.
082200*----------------------------------------------------------------*
082300
082400*----------------------------------------------------------------*
082500 4300-GRAVAR-REGISTRO            SECTION.
082600*----------------------------------------------------------------*
082700
082800     MOVE PED-CUST-NAME          TO OFR-CUST-NAME
082900     MOVE PED-CUST-TYPE          TO OFR-CUST-TYPE
083000     IF  ELEGIVEL-POR-PESO
083100         MOVE "Y"                TO OFR-ELIGIBLE-FLAG
083200         MOVE W-NIV-NOME (W-IX-NIVEL-PEDIDO)
083300                                  TO OFR-TIER
083400                                     W-DET-NIVEL
083500     ELSE
083600         MOVE "N"                TO OFR-ELIGIBLE-FLAG
083700         MOVE SPACES             TO OFR-TIER
083800                                     W-DET-NIVEL
083900     END-IF
084000     MOVE W-TOTAL-VALUE          TO OFR-TOTAL-VALUE
084100     MOVE W-TOTAL-GRAMS          TO OFR-TOTAL-GRAMS
084200     MOVE W-BUDGET               TO OFR-BUDGET
084300     MOVE W-GIFT-PACK-FOC        TO OFR-GIFT-PACK-FOC
084400     MOVE W-GIFT-HOOKAH          TO OFR-GIFT-HOOKAH
084500     MOVE W-GIFT-AF-POINTS       TO OFR-GIFT-AF-POINTS
084600     MOVE W-GIFT-TOTAL-VALUE     TO OFR-GIFT-TOTAL-VALUE
084700     MOVE W-ACTUAL-ROI           TO OFR-ACTUAL-ROI
084800
084900     PERFORM 7360-GRAVAR-ARQ-OFERTA.
085000
085100*----------------------------------------------------------------*
085200 4300-99-FIM.                    EXIT.
085300*----------------------------------------------------------------*
085400
085500*----------------------------------------------------------------*
085600 2210-GERA-LINHA-RELATORIO       SECTION.
085700*----------------------------------------------------------------*
085800
085900     IF  W-LINHAS GREATER 60 OR W-PAGINAS EQUAL ZERO
086000         PERFORM 4310-GRAVAR-CABECALHO
086100     END-IF
086200
086300     MOVE PED-CUST-NAME          TO W-DET-CUST-NAME
086400     MOVE PED-CUST-TYPE          TO W-DET-CUST-TYPE
086500     MOVE OFR-ELIGIBLE-FLAG      TO W-DET-ELEGIVEL
086600     MOVE W-TOTAL-VALUE          TO W-DET-VALOR
086700     COMPUTE W-DET-PESO-KG ROUNDED = W-TOTAL-GRAMS / 1000
086800     MOVE W-BUDGET               TO W-DET-ORCAMENTO
086900     MOVE W-GIFT-PACK-FOC        TO W-DET-PACK-FOC
087000     MOVE W-GIFT-HOOKAH          TO W-DET-HOOKAH
087100     MOVE W-GIFT-AF-POINTS       TO W-DET-AFPTS
087200     MOVE W-GIFT-TOTAL-VALUE     TO W-DET-GIFT-VALOR
087300     MOVE W-ACTUAL-ROI           TO W-DET-ROI
087400
087500     WRITE REG-REPORT-FILE FROM W-DET-01 AFTER 1
087600
087700     ADD 1                       TO W-LINHAS.
087800
087900*----------------------------------------------------------------*
088000 2210-99-FIM.                    EXIT.
088100*----------------------------------------------------------------*
088200
088300*----------------------------------------------------------------*
088400 4310-GRAVAR-CABECALHO           SECTION.                         CR0058
088500*----------------------------------------------------------------*
088600
088700     ADD 1                       TO W-PAGINAS
088800     MOVE 5                      TO W-LINHAS
088900     MOVE W-PAGINAS               TO W-CAB-01-PAGINA
089000     MOVE W-DATA-SIS-DIA          TO W-CAB-01-DATA (1:2)
089100     MOVE W-DATA-SIS-MES          TO W-CAB-01-DATA (4:2)
089200     MOVE W-DATA-SIS-ANO          TO W-CAB-01-DATA (7:4)
089300
089400     IF  W-PAGINAS EQUAL 1
089500         WRITE REG-REPORT-FILE FROM W-TRACOS-1 AFTER 1
089600     ELSE
089700         WRITE REG-REPORT-FILE FROM W-TRACOS-1 AFTER TOP-OF-FORM
089800     END-IF
089900
090000     WRITE REG-REPORT-FILE FROM W-CAB-01   AFTER 1
090100     WRITE REG-REPORT-FILE FROM W-TRACOS-1 AFTER 1
090200     WRITE REG-REPORT-FILE FROM W-CAB-02   AFTER 2
090300     WRITE REG-REPORT-FILE FROM W-TRACOS-2 AFTER 1.
090400
090500*----------------------------------------------------------------*
090600 4310-99-FIM.                    EXIT.
090700*----------------------------------------------------------------*
090800
090900*----------------------------------------------------------------*
091000 4320-GRAVAR-RODAPE              SECTION.                         CR0058
091100*----------------------------------------------------------------*
091200
091300     MOVE W-GRAVADOS             TO W-ROD-LIDOS
091400     MOVE W-ELEGIVEIS            TO W-ROD-ELEG
091500     MOVE W-TOT-VALOR-PEDIDOS    TO W-ROD-VALOR-TOTAL
091600     MOVE W-TOT-ORCAMENTO        TO W-ROD-ORCAM-TOTAL
091700     MOVE W-TOT-CUSTO-BRINDE     TO W-ROD-CUSTO-TOTAL
091800
091900     IF  W-TOT-VALOR-PEDIDOS EQUAL ZERO
092000         MOVE ZERO                TO W-PCT-CUSTO-VALOR
092100     ELSE
092200         COMPUTE W-PCT-CUSTO-VALOR ROUNDED =
092300             W-TOT-CUSTO-BRINDE / W-TOT-VALOR-PEDIDOS * 100
092400     END-IF
092500     MOVE W-PCT-CUSTO-VALOR      TO W-ROD-PCT-VALOR
092600
092700     WRITE REG-REPORT-FILE FROM W-TRACOS-2    AFTER 2
092800     WRITE REG-REPORT-FILE FROM W-ROD-PEDIDOS AFTER 1
092900     WRITE REG-REPORT-FILE FROM W-ROD-ELEGIVEIS AFTER 1
093000     WRITE REG-REPORT-FILE FROM W-ROD-VALOR    AFTER 1
093100     WRITE REG-REPORT-FILE FROM W-ROD-ORCAMENTO AFTER 1
093200     WRITE REG-REPORT-FILE FROM W-ROD-CUSTO    AFTER 1
093300     WRITE REG-REPORT-FILE FROM W-ROD-PCT      AFTER 1.
093400
093500*----------------------------------------------------------------*
093600 4320-99-FIM.                    EXIT.
093700*----------------------------------------------------------------*
093800
093900* Rotinas arquivo de precos
094000 COPY "copybooks/AFT011R.cpy".
094100* Rotinas arquivo de pedidos
094200 COPY "copybooks/AFT012R.cpy".
094300* Rotinas arquivo de oferta
094400 COPY "copybooks/AFT013R.cpy".
094500* Rotinas arquivo de relatorio
094600 COPY "copybooks/AFT014R.cpy".
