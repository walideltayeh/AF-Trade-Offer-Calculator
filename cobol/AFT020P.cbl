000100*================================================================*
000200 IDENTIFICATION              DIVISION.
000300*================================================================*
000400 PROGRAM-ID.                 AFT020P.
000500 AUTHOR.                     LEO RIBEIRO E SILVA SANTOS.
000600 INSTALLATION.               DEPARTAMENTO DE PROCESSAMENTO DE
000700                              DADOS.
000800 DATE-WRITTEN.               04/09/1989.
000900 DATE-COMPILED.
001000 SECURITY.                   CONFIDENCIAL - USO INTERNO DO
001100                              DEPARTAMENTO.
001200*----------------------------------------------------------------*
001300*    MODULO......: Tabela de Ofertas e Investimento Al Fakher    *
001400*    PROGRAMA....: AFT020P                                       *
001500*    OBJETIVO ...: Projecao de investimento em nivel de carteira *
001600*                  - valoriza cenario em master-case por tamanho,*
001700*                  apura orcamento de brinde por nivel e por     *
001800*                  tipo de cliente, receita liquida e ROI medio  *
001900*                  ponderado.                                    *
002000*----------------------------------------------------------------*
002100*    HISTORICO DE ALTERACOES                                     *
002200*----------------------------------------------------------------*
002300*    04/09/1989 LRS 0000  Versao inicial - projecao de           *
002400*                         investimento por cenario de carteira.  *
002500*    11/09/1989 LRS 0000  Inclusao da tabela master-case (preco,  *
002600*                         pacotes e gramas por tamanho).          *
002700*    27/03/1990 JMC 0012  Validacao dos tres grupos de percentual *
002800*                         (mix/cliente/nivel) - cenario invalido  *
002900*                         nao gera calculo.                       *
003000*    15/08/1991 RAS 0031  Calculo de orcamento por nivel e por    *
003100*                         tipo de cliente, com base na mesma      *
003200*                         tabela de metas de ROI do AFT010P.      *
003300*    02/12/1992 CFM 0045  Inclusao do ROI medio ponderado e da    *
003400*                         receita liquida do cenario.             *
003500*    29/04/1994 VTS 0058  Gravacao do arquivo de resultado de      *
003600*                         investimento e totais de controle do    *
003700*                         lote via DISPLAY (nao ha arquivo de     *
003800*                         relatorio impresso para este modulo).   *
003900*    08/02/1996 PHB 0071  Precisao decimal interna do numero de    *
004000*                         master-case elevada para 4 casas, a      *
004100*                         pedido da area financeira.               *
004200*    25/01/1998 DCS 0099  REVISAO Y2K - nenhuma data de negocio    *
004300*                         neste programa usa 2 digitos de ano;    *
004400*                         nada a corrigir.                         *
004500*    30/09/1999 DCS 0099  REVISAO Y2K - teste de virada de         *
004600*                         seculo concluido sem pendencias.         *
004700*    19/06/2001 ELS 0114  Receita liquida e ROI medio ponderado    *
004800*                         passam a ser conferidos contra os        *
004900*                         totais do AFT010P em ambiente de teste.  *
005000*    14/03/2004 TGN 0130  Revisao de exatidao decimal - aritme-    *
005100*                         tica de master-case mantida exata, sem   *
005200*                         binario, conforme norma do departamento.*
005300*    19/02/2009 MLV 0147  Corrigido contador de cenarios lidos no *
005400*                         rodape - estava sendo somado em dobro   *
005500*                         (uma vez na leitura, outra no proces-   *
005600*                         samento do cenario).                    *
005700*    03/11/2010 MLV 0147  Removida a clausula de SPECIAL-NAMES    *
005800*                         sem uso (classe numerica e switch UPSI) *
005900*                         - programa nao imprime relatorio.       *
006000*    25/07/2011 MLV 0154  Paragrafo de gravacao voltou a ser cha- *
006100*                         mado via PERFORM THRU, no padrao do     *
006200*                         departamento.                           *
006300*    09/02/2012 MLV 0161  Linha de DISPLAY do resultado amplia-   *
006400*                         da para trazer peso total e os seis     *
006500*                         orcamentos de brinde por nivel/tipo de  *
006600*                         cliente - antes so saiam valor, orca-   *
006700*                         mento total, receita e ROI medio.       *
006800*================================================================*
006900 ENVIRONMENT                 DIVISION.
007000*================================================================*
007100
007200*----------------------------------------------------------------*
007300 CONFIGURATION                SECTION.
007400*----------------------------------------------------------------*
007500
007600*----------------------------------------------------------------*
007700 INPUT-OUTPUT                 SECTION.
007800*----------------------------------------------------------------*
007900 FILE-CONTROL.
008000
008100* Arquivo de cenarios de investimento
008200 COPY "copybooks/AFT021FC.cpy".
008300* Arquivo de resultado de investimento
008400 COPY "copybooks/AFT022FC.cpy".
008500
008600*================================================================*
008700 DATA                         DIVISION.
008800*================================================================*
008900 FILE                         SECTION.
009000
009100* Arquivo de cenarios de investimento
009200 COPY "copybooks/AFT021FD.cpy".
009300* Arquivo de resultado de investimento
009400 COPY "copybooks/AFT022FD.cpy".
009500
009600*----------------------------------------------------------------*
009700 WORKING-STORAGE              SECTION.
009800*----------------------------------------------------------------*
009900* Campos de uso comum (contadores, switches, file status)
010000 COPY "copybooks/AFT000W.cpy".
010100* Tabelas de nivel/ROI, custos de brinde e master-case
010200 COPY "copybooks/AFT900W.cpy".
010300
010400*----------------------------------------------------------------*
010500* Percentuais do cenario, re-vistos individualmente para as     *
010600* validacoes de soma de cada grupo (mix/cliente/nivel).         *
010700*----------------------------------------------------------------*
010800 01  W-PCT-GRUPOS.
010900     05  W-PCT-SOMA-MIX       PIC 9(05)      VALUE ZERO.
011000     05  W-PCT-SOMA-CLIENTE   PIC 9(05)      VALUE ZERO.
011100     05  W-PCT-SOMA-NIVEL     PIC 9(05)      VALUE ZERO.
011200     05  W-VALID-FLAG         PIC X(01)      VALUE "N".
011300         88  CENARIO-VALIDO           VALUE "Y".
011400     05  FILLER               PIC X(05) VALUE SPACES.
011500
011600*----------------------------------------------------------------*
011700* Campos de trabalho da projecao (por cenario) - numero de     *
011800* master-case, valor e peso por tamanho calculados com 4 casas  *
011900* decimais de precisao interna e depois condensados para o      *
012000* resultado com 2 casas.                                        *
012100*----------------------------------------------------------------*
012200 01  W-DADOS-CENARIO.
012300     05  W-MC-QTDE-50G        PIC S9(09)V9999 VALUE ZERO.
012400     05  W-MC-QTDE-250G       PIC S9(09)V9999 VALUE ZERO.
012500     05  W-MC-QTDE-1KG        PIC S9(09)V9999 VALUE ZERO.
012600     05  W-VALOR-50G          PIC S9(11)V9999 VALUE ZERO.
012700     05  W-VALOR-250G         PIC S9(11)V9999 VALUE ZERO.
012800     05  W-VALOR-1KG          PIC S9(11)V9999 VALUE ZERO.
012900     05  W-PESO-50G           PIC S9(13)V9999 VALUE ZERO.
013000     05  W-PESO-250G          PIC S9(13)V9999 VALUE ZERO.
013100     05  W-PESO-1KG           PIC S9(13)V9999 VALUE ZERO.
013200     05  W-VALOR-NIVEL        PIC S9(11)V9999 VALUE ZERO
013300                              OCCURS 4 TIMES
013400                              INDEXED BY W-IX-NIVEL-CEN.
013500     05  W-RES-TOTAL-VALUE    PIC S9(11)V99  VALUE ZERO.
013600     05  W-RES-TOTAL-WEIGHT   PIC 9(13)       VALUE ZERO.
013700     05  W-RES-BUDGET-SILVER  PIC S9(11)V99  VALUE ZERO.
013800     05  W-RES-BUDGET-GOLD    PIC S9(11)V99  VALUE ZERO.
013900     05  W-RES-BUDGET-DIAMOND PIC S9(11)V99  VALUE ZERO.
014000     05  W-RES-BUDGET-PLAT    PIC S9(11)V99  VALUE ZERO.
014100     05  W-RES-BUDGET-TOTAL   PIC S9(11)V99  VALUE ZERO.
014200     05  W-RES-BUDGET-RETAIL  PIC S9(11)V99  VALUE ZERO.
014300     05  W-RES-BUDGET-TABACO  PIC S9(11)V99  VALUE ZERO.
014400     05  W-RES-NET-REVENUE    PIC S9(11)V99  VALUE ZERO.
014500     05  W-RES-WAVG-ROI       PIC S9(03)V99  VALUE ZERO.
014600     05  FILLER               PIC X(05) VALUE SPACES.
014700
014800*----------------------------------------------------------------*
014900* Totais de controle do lote (impressos via DISPLAY - nao ha     *
015000* arquivo de relatorio impresso para a projecao de investimento).*
015100*----------------------------------------------------------------*
015200 01  W-TOTAIS-LOTE-INVEST.
015300     05  W-TOT-CENARIOS-VALIDOS PIC S9(07) COMP VALUE ZERO.
015400     05  W-TOT-INVEST-VALOR     PIC S9(13)V99 VALUE ZERO.
015500     05  W-TOT-INVEST-ORCAMENTO PIC S9(13)V99 VALUE ZERO.
015600     05  W-TOT-INVEST-RECEITA   PIC S9(13)V99 VALUE ZERO.
015700     05  FILLER               PIC X(05) VALUE SPACES.
015800
015900*----------------------------------------------------------------*
016000* Linha de resultado impressa via DISPLAY (um cenario por linha)*
016100*----------------------------------------------------------------*
016200 01  W-LINHA-DISPLAY           PIC X(200)      VALUE SPACES.
016300 01  W-LINHA-DISPLAY-R  REDEFINES W-LINHA-DISPLAY.
016400     05  W-LD-SCENARIO-ID      PIC X(08).
016500     05  FILLER                PIC X(01).
016600     05  W-LD-VALID            PIC X(01).
016700     05  FILLER                PIC X(01).
016800     05  W-LD-VALOR            PIC Z,ZZZ,ZZZ,ZZ9.99.
016900     05  FILLER                PIC X(01).
017000     05  W-LD-PESO             PIC Z,ZZZ,ZZZ,ZZZ,ZZ9.
017100     05  FILLER                PIC X(01).
017200     05  W-LD-ORC-SILVER       PIC Z,ZZZ,ZZZ,ZZ9.99.
017300     05  FILLER                PIC X(01).
017400     05  W-LD-ORC-GOLD         PIC Z,ZZZ,ZZZ,ZZ9.99.
017500     05  FILLER                PIC X(01).
017600     05  W-LD-ORC-DIAMOND      PIC Z,ZZZ,ZZZ,ZZ9.99.
017700     05  FILLER                PIC X(01).
017800     05  W-LD-ORC-PLATINUM     PIC Z,ZZZ,ZZZ,ZZ9.99.
017900     05  FILLER                PIC X(01).
018000     05  W-LD-ORCAMENTO        PIC Z,ZZZ,ZZZ,ZZ9.99.
018100     05  FILLER                PIC X(01).
018200     05  W-LD-ORC-RETAIL       PIC Z,ZZZ,ZZZ,ZZ9.99.
018300     05  FILLER                PIC X(01).
018400     05  W-LD-ORC-TABACO       PIC Z,ZZZ,ZZZ,ZZ9.99.
018500     05  FILLER                PIC X(01).
018600     05  W-LD-RECEITA          PIC Z,ZZZ,ZZZ,ZZ9.99.
018700     05  FILLER                PIC X(01).
018800     05  W-LD-ROI              PIC ZZ9.99.
018900     05  FILLER                PIC X(12).
019000
019100*================================================================*
019200 PROCEDURE                    DIVISION.
019300*================================================================*
019400
019500*----------------------------------------------------------------*
019600*    ROTINA PRINCIPAL DO PROGRAMA.                                *
019700*----------------------------------------------------------------*
019800 0000-INICIO                  SECTION.
019900*----------------------------------------------------------------*
020000
020100     PERFORM 7511-ABRIR-ARQ-CENARIO-INPUT
020200     PERFORM 7611-ABRIR-ARQ-INVEST-OUTPUT
020300
020400     DISPLAY "AFT020P - PROJECAO DE INVESTIMENTO AL FAKHER"
020500
020600     PERFORM 7553-LER-PROX-ARQ-CENARIO
020700
020800     PERFORM 2000-PROCESSAR-CENARIOS UNTIL FS-CENARIO-FIM
020900
021000     PERFORM 4320-GRAVAR-RODAPE
021100
021200     PERFORM 7590-FECHAR-ARQ-CENARIO
021300     PERFORM 7690-FECHAR-ARQ-INVEST.
021400
021500     GOBACK.
021600
021700*----------------------------------------------------------------*
021800 2000-PROCESSAR-CENARIOS        SECTION.
021900*----------------------------------------------------------------*
022000
022100     INITIALIZE W-DADOS-CENARIO
022200
022300     PERFORM 5100-VALIDAR-PERCENTUAIS
022400
022500     IF  CENARIO-VALIDO
022600         PERFORM 5200-CALCULAR-PROJECAO
022700         ADD 1                TO W-TOT-CENARIOS-VALIDOS
022800         ADD W-RES-TOTAL-VALUE  TO W-TOT-INVEST-VALOR
022900         ADD W-RES-BUDGET-TOTAL TO W-TOT-INVEST-ORCAMENTO
023000         ADD W-RES-NET-REVENUE  TO W-TOT-INVEST-RECEITA
023100     END-IF
023200
023300     PERFORM 4300-GRAVAR-REGISTRO THRU 4300-99-FIM
023400
023500     PERFORM 7553-LER-PROX-ARQ-CENARIO.
023600
023700*----------------------------------------------------------------*
023800 2000-99-FIM.                    EXIT.
023900*----------------------------------------------------------------*
024000
024100*----------------------------------------------------------------*
024200*    U9a - VALIDACAO DOS TRES GRUPOS DE PERCENTUAL DO CENARIO.    *
024300*----------------------------------------------------------------*
024400 5100-VALIDAR-PERCENTUAIS       SECTION.                                CR0012  
024500*----------------------------------------------------------------*
024600
024700     COMPUTE W-PCT-SOMA-MIX =
024800         CEN-PCT-MC-50G + CEN-PCT-MC-250G + CEN-PCT-MC-1KG
024900     COMPUTE W-PCT-SOMA-CLIENTE =
025000         CEN-PCT-RETAIL + CEN-PCT-TOBACCO
025100     COMPUTE W-PCT-SOMA-NIVEL =
025200         CEN-PCT-SILVER + CEN-PCT-GOLD + CEN-PCT-DIAMOND +
025300         CEN-PCT-PLATINUM
025400
025500     IF  W-PCT-SOMA-MIX     EQUAL 100 AND
025600         W-PCT-SOMA-CLIENTE EQUAL 100 AND
025700         W-PCT-SOMA-NIVEL   EQUAL 100
025800         SET CENARIO-VALIDO  TO TRUE
025900     ELSE
026000         MOVE "N"             TO W-VALID-FLAG
026100     END-IF.
026200
026300*----------------------------------------------------------------*
026400 5100-99-FIM.                    EXIT.
026500*----------------------------------------------------------------*
026600
026700*----------------------------------------------------------------*
026800*    U9b - CALCULO DA PROJECAO DE INVESTIMENTO DO CENARIO.        *
026900*----------------------------------------------------------------*
027000 5200-CALCULAR-PROJECAO         SECTION.                                CR0031  
027100*----------------------------------------------------------------*
027200
027300     SET W-IX-TAMANHO TO 1
027400     COMPUTE W-MC-QTDE-50G  = CEN-TOTAL-MC * CEN-PCT-MC-50G / 100
027500     COMPUTE W-VALOR-50G  =
027600         W-MC-QTDE-50G * W-MC-PRECO (1)
027700     COMPUTE W-PESO-50G   =
027800         W-MC-QTDE-50G * W-MC-PACOTES (1) * W-MC-GRAMAS-PACOTE (1)
027900
028000     COMPUTE W-MC-QTDE-250G = CEN-TOTAL-MC * CEN-PCT-MC-250G / 100
028100     COMPUTE W-VALOR-250G =
028200         W-MC-QTDE-250G * W-MC-PRECO (2)
028300     COMPUTE W-PESO-250G  =
028400         W-MC-QTDE-250G * W-MC-PACOTES (2) * W-MC-GRAMAS-PACOTE (2)
028500
028600     COMPUTE W-MC-QTDE-1KG  = CEN-TOTAL-MC * CEN-PCT-MC-1KG / 100
028700     COMPUTE W-VALOR-1KG  =
028800         W-MC-QTDE-1KG * W-MC-PRECO (3)
028900     COMPUTE W-PESO-1KG   =
029000         W-MC-QTDE-1KG * W-MC-PACOTES (3) * W-MC-GRAMAS-PACOTE (3)
029100
029200     COMPUTE W-RES-TOTAL-VALUE ROUNDED =
029300         W-VALOR-50G + W-VALOR-250G + W-VALOR-1KG
029400     COMPUTE W-RES-TOTAL-WEIGHT =
029500         W-PESO-50G + W-PESO-250G + W-PESO-1KG
029600
029700     COMPUTE W-VALOR-NIVEL (1) =
029800         (W-VALOR-50G + W-VALOR-250G + W-VALOR-1KG) *
029900         CEN-PCT-SILVER   / 100
030000     COMPUTE W-VALOR-NIVEL (2) =
030100         (W-VALOR-50G + W-VALOR-250G + W-VALOR-1KG) *
030200         CEN-PCT-GOLD     / 100
030300     COMPUTE W-VALOR-NIVEL (3) =
030400         (W-VALOR-50G + W-VALOR-250G + W-VALOR-1KG) *
030500         CEN-PCT-DIAMOND  / 100
030600     COMPUTE W-VALOR-NIVEL (4) =
030700         (W-VALOR-50G + W-VALOR-250G + W-VALOR-1KG) *
030800         CEN-PCT-PLATINUM / 100
030900
031000     COMPUTE W-RES-BUDGET-SILVER ROUNDED =
031100         W-VALOR-NIVEL (1) * W-NIV-ROI-META (1) / 100
031200     COMPUTE W-RES-BUDGET-GOLD ROUNDED =
031300         W-VALOR-NIVEL (2) * W-NIV-ROI-META (2) / 100
031400     COMPUTE W-RES-BUDGET-DIAMOND ROUNDED =
031500         W-VALOR-NIVEL (3) * W-NIV-ROI-META (3) / 100
031600     COMPUTE W-RES-BUDGET-PLAT ROUNDED =
031700         W-VALOR-NIVEL (4) * W-NIV-ROI-META (4) / 100
031800
031900     COMPUTE W-RES-BUDGET-TOTAL =
032000         W-RES-BUDGET-SILVER + W-RES-BUDGET-GOLD +
032100         W-RES-BUDGET-DIAMOND + W-RES-BUDGET-PLAT
032200
032300     COMPUTE W-RES-BUDGET-RETAIL ROUNDED =
032400         W-RES-BUDGET-TOTAL * CEN-PCT-RETAIL / 100
032500     COMPUTE W-RES-BUDGET-TABACO ROUNDED =
032600         W-RES-BUDGET-TOTAL * CEN-PCT-TOBACCO / 100
032700
032800     COMPUTE W-RES-NET-REVENUE =
032900         W-RES-TOTAL-VALUE - W-RES-BUDGET-TOTAL
033000
033100     COMPUTE W-RES-WAVG-ROI ROUNDED =
033200         (5  * CEN-PCT-SILVER  + 7  * CEN-PCT-GOLD +
033300          9  * CEN-PCT-DIAMOND + 13 * CEN-PCT-PLATINUM) / 100.
033400
033500*----------------------------------------------------------------*
033600 5200-99-FIM.                    EXIT.
033700*----------------------------------------------------------------*
033800
033900*----------------------------------------------------------------*
034000 4300-GRAVAR-REGISTRO            SECTION.
034100*----------------------------------------------------------------*
034200
034300     MOVE CEN-SCENARIO-ID        TO INV-SCENARIO-ID
034400                                     W-LD-SCENARIO-ID
034500     MOVE W-VALID-FLAG           TO INV-VALID-FLAG
034600                                     W-LD-VALID
034700
034800     IF  CENARIO-VALIDO
034900         MOVE W-RES-TOTAL-VALUE    TO INV-TOTAL-VALUE
035000         MOVE W-RES-TOTAL-WEIGHT   TO INV-TOTAL-WEIGHT-G
035100         MOVE W-RES-BUDGET-SILVER  TO INV-BUDGET-SILVER
035200         MOVE W-RES-BUDGET-GOLD    TO INV-BUDGET-GOLD
035300         MOVE W-RES-BUDGET-DIAMOND TO INV-BUDGET-DIAMOND
035400         MOVE W-RES-BUDGET-PLAT    TO INV-BUDGET-PLATINUM
035500         MOVE W-RES-BUDGET-TOTAL   TO INV-BUDGET-TOTAL
035600         MOVE W-RES-BUDGET-RETAIL  TO INV-BUDGET-RETAIL
035700         MOVE W-RES-BUDGET-TABACO  TO INV-BUDGET-TOBACCO
035800         MOVE W-RES-NET-REVENUE    TO INV-NET-REVENUE
035900         MOVE W-RES-WAVG-ROI       TO INV-WAVG-ROI
036000     ELSE
036100         MOVE ZERO                 TO INV-TOTAL-VALUE
036200                                       INV-TOTAL-WEIGHT-G
036300                                       INV-BUDGET-SILVER
036400                                       INV-BUDGET-GOLD
036500                                       INV-BUDGET-DIAMOND
036600                                       INV-BUDGET-PLATINUM
036700                                       INV-BUDGET-TOTAL
036800                                       INV-BUDGET-RETAIL
036900                                       INV-BUDGET-TOBACCO
037000                                       INV-NET-REVENUE
037100                                       INV-WAVG-ROI
037200     END-IF
037300
037400     PERFORM 7660-GRAVAR-ARQ-INVEST
037500
037600     MOVE INV-TOTAL-VALUE        TO W-LD-VALOR
037700     MOVE INV-TOTAL-WEIGHT-G     TO W-LD-PESO
037800     MOVE INV-BUDGET-TOTAL       TO W-LD-ORCAMENTO
037900     MOVE INV-BUDGET-SILVER      TO W-LD-ORC-SILVER
038000     MOVE INV-BUDGET-GOLD        TO W-LD-ORC-GOLD
038100     MOVE INV-BUDGET-DIAMOND     TO W-LD-ORC-DIAMOND
038200     MOVE INV-BUDGET-PLATINUM    TO W-LD-ORC-PLATINUM
038300     MOVE INV-BUDGET-RETAIL      TO W-LD-ORC-RETAIL
038400     MOVE INV-BUDGET-TOBACCO     TO W-LD-ORC-TABACO
038500     MOVE INV-NET-REVENUE        TO W-LD-RECEITA
038600     MOVE INV-WAVG-ROI           TO W-LD-ROI
038700
038800     DISPLAY W-LINHA-DISPLAY.
038900
039000*----------------------------------------------------------------*
039100 4300-99-FIM.                    EXIT.
039200*----------------------------------------------------------------*
039300
039400*----------------------------------------------------------------*
039500 4320-GRAVAR-RODAPE              SECTION.                               CR0058  
039600*----------------------------------------------------------------*
039700
039800     DISPLAY "----------------------------------------------"
039900     DISPLAY "AFT020P - TOTAIS DO LOTE DE PROJECAO"
040000     DISPLAY "CENARIOS LIDOS ..........: " W-LIDOS
040100     DISPLAY "CENARIOS VALIDOS .........: "
040200             W-TOT-CENARIOS-VALIDOS
040300     DISPLAY "VALOR TOTAL DOS CENARIOS .: " W-TOT-INVEST-VALOR
040400     DISPLAY "ORCAMENTO TOTAL ..........: "
040500             W-TOT-INVEST-ORCAMENTO
040600     DISPLAY "RECEITA LIQUIDA TOTAL ....: " W-TOT-INVEST-RECEITA
040700     DISPLAY "----------------------------------------------".
040800
040900*----------------------------------------------------------------*
041000 4320-99-FIM.                    EXIT.
041100*----------------------------------------------------------------*
041200
041300* Rotinas arquivo de cenarios
041400 COPY "copybooks/AFT021R.cpy".
041500* Rotinas arquivo de investimento
041600 COPY "copybooks/AFT022R.cpy".
